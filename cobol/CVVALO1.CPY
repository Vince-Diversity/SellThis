000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    : CVVALO1                                      *
000400*    APLICACION  : CARTERA DE VALORES                           *
000500*    DESCRIPCION : LAYOUT DEL REGISTRO DE VALOR DIARIO DE       *
000600*                : MERCADO (ARCHIVO CVVALOR).  UN REGISTRO POR  *
000700*                : DIA HABIL, EN ORDEN ASCENDENTE DE DIA.       *
000800*    LONGITUD    : 020 BYTES                                    *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    ------------------------------------------------------     *
001200*    FECHA      PROGRAMADOR        SOLICITUD     DESCRIPCION    *
001300*    ---------- ------------------ ------------- -------------  *
001400*    14/03/1989 E.RAMIREZ   (ERM)  REQ-04471     VERSION INICIAL*
001500*    19/05/1993 M.CASTILLO  (MAC)  REQ-05044     SE ESTANDARIZA *
001600*               PIC DEL VALOR A S9(5)V99 (IGUAL QUE CVPARM1)    *
001700*    11/11/1998 R.DELGADO   (RAD)  REQ-06203     REVISION Y2K - *
001800*               NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD        *
001900*    06/06/2002 E.RAMIREZ   (ERM)  REQ-07714     SE AGREGA VISTA*
002000*               REDEFINIDA PARA DESGLOSE ENTERO/CENTAVOS        *
002100*                                                                *
002200******************************************************************
002300 01  REG-CVVALOR.
002400*    NUMERO DE DIA (BASE 1), SECUENCIA ASCENDENTE
002500     05  CVVL-DIA-NO                 PIC 9(04).
002600*    VALOR DE MERCADO POR UNIDAD, ESE DIA
002700     05  CVVL-VALOR-UNIDAD           PIC S9(5)V99.
002800     05  FILLER                      PIC X(09).
002900*                                                                *
003000*    VISTA ALTERNA: DESGLOSA EL VALOR EN PARTE ENTERA Y         *
003100*    CENTAVOS PARA LA BITACORA DE TRAZA QUE MUESTRA CADA VALOR   *
003200*    DE MERCADO LEIDO DE CVVALOR AL PROCESAR EL HORIZONTE.       *
003300 01  REG-CVVALOR-R REDEFINES REG-CVVALOR.
003400     05  CVVL-R-DIA-NO               PIC 9(04).
003500     05  CVVL-R-VALOR-ENTERO         PIC S9(5).
003600     05  CVVL-R-VALOR-CENTAVOS       PIC 9(02).
003700     05  FILLER                      PIC X(09).
