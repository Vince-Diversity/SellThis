000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : MARTA CASTILLO (MAC)                             *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVPR1S02                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : CONSTRUYE LA LINEA DE PRONOSTICO DE VALOR DE     *
000800*             : MERCADO DE UNA CORRIDA DE VENTA DE VALORES, Y    *
000900*             : CALCULA LAS PREDICCIONES RESUMEN (BOUNDED, FLEX, *
001000*             : LINEA, MEDIA) QUE UTILIZA EL MOTOR DE VENTA      *
001100*             : (VENTA1) PARA DECIDIR CUANTO VENDER CADA DIA.    *
001200*             : EN MODALIDAD RAND TAMBIEN GENERA EL VALOR DE     *
001300*             : MERCADO DE CADA DIA A PARTIR DE LA LINEA MAS     *
001400*             : RUIDO PSEUDOALEATORIO.                           *
001500* ARCHIVOS    : NINGUNO (SOLO RECIBE/DEVUELVE POR CALL/USING)    *
001600* ACCION (ES) : C=CONSULTAR/CALCULAR                             *
001700* INSTALADO   : 02/09/1991                                       *
001800* BPM/RATIONAL: 04898                                            *
001900* NOMBRE      : PRONOSTICO DE VALOR DE MERCADO                   *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                           *
002200*----------------------------------------------------------------*
002300* 02/09/1991 MAC REQ-04898 VERSION INICIAL. FUNCIONES INIC,      *
002400*                SIGDIA, MEDBND Y MEDFLX.                        *
002500* 21/01/1994 JAS REQ-05120 SE AGREGA LA FUNCION AVANDIA PARA     *
002600*                QUE LA LINEA AVANCE SIN RUIDO CUANDO LA         *
002700*                ESTRATEGIA FLEX CORRE SOBRE MODALIDAD MEAN.     *
002800* 19/05/1993 MAC REQ-05044 SE AGREGA LA FUNCION MEDLIN (LINEMEAN)*
002900*                REQUERIDA POR LA ESTRATEGIA FLEX.                *
003000* 11/11/1998 RAD REQ-06203 REVISION DE FIN DE SIGLO - SE REVISO  *
003100*                TODO EL PROGRAMA EN BUSCA DE CAMPOS DE FECHA    *
003200*                AAMMDD; NO SE ENCONTRARON CAMPOS AFECTADOS.     *
003300* 14/02/2003 ERM REQ-07890 SE AGREGA LA FUNCION MEDIA (MEDIA     *
003400*                ARITMETICA DE UNA TABLA DE VALORES).            *
003500* 30/07/2006 ERM REQ-08410 EL GENERADOR PSEUDOALEATORIO SE       *
003600*                REESCRIBE COMO CONGRUENCIAL LINEAL DE PARK Y    *
003700*                MILLER (SEMILLA * 16807 MOD (2**31 - 1)) PARA   *
003800*                NO DEPENDER DE NINGUNA RUTINA EXTERNA AL SHOP.  *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     PRONOS1.
004200 AUTHOR.         MARTA CASTILLO.
004300 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - CARTERA DE VALORES.
004400 DATE-WRITTEN.   02/09/1991.
004500 DATE-COMPILED.  02/09/1991.
004600 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*          ESTADO PERSISTENTE DE LA LINEA DE PRONOSTICO          *
005500*          (SE CONSERVA ENTRE LLAMADAS SUCESIVAS DE LA           *
005600*           MISMA CORRIDA; VENTA1 REINICIA CON FUNCION INIC)     *
005700******************************************************************
005800 01  WKS-ESTADO-LINEA.
005900     05  WKS-LINEA-ACTUAL            PIC S9(5)V99  VALUE ZEROES.
006000     05  WKS-INCREMENTO              PIC S9(5)V9999 VALUE ZEROES.
006100     05  WKS-PISO-GUARDADO           PIC S9(5)V99  VALUE ZEROES.
006200     05  WKS-TECHO-GUARDADO          PIC S9(5)V99  VALUE ZEROES.
006300     05  WKS-SEMILLA-ACTUAL          PIC 9(09) COMP VALUE ZEROES.
006310*    VISTA ALTERNA: AGRUPA PISO Y TECHO GUARDADOS COMO UN SOLO
006320*    RANGO, PARA LA RUTINA DE BITACORA QUE IMPRIME EL RANGO
006330*    ACOTADO DE LA CORRIDA EN UNA SOLA LINEA.
006400 01  WKS-ESTADO-LINEA-R REDEFINES WKS-ESTADO-LINEA.
006500     05  FILLER                      PIC X(16).
006550     05  WKS-ER-RANGO-GUARDADO.
006560         10  WKS-ER-PISO             PIC S9(5)V99.
006570         10  WKS-ER-TECHO            PIC S9(5)V99.
006600     05  FILLER                      PIC X(04).
006700******************************************************************
006800*          AREAS DE TRABAJO DEL GENERADOR PSEUDOALEATORIO        *
006900******************************************************************
007000 01  WKS-VARIABLES-ALEATORIO.
007100     05  WKS-PRODUCTO                PIC S9(16) COMP VALUE ZEROES.
007200     05  WKS-RESIDUO                 PIC S9(09) COMP VALUE ZEROES.
007300     05  WKS-FRACCION-RAND           PIC S9V9(9) VALUE ZEROES.
007400     05  WKS-RUIDO                   PIC S9(5)V99 VALUE ZEROES.
007410*    VISTA ALTERNA: DESGLOSA EL RUIDO DEL DIA EN ENTERO Y CENTAVOS
007420*    PARA LA BITACORA DE SEGUIMIENTO DE LA MODALIDAD RAND.
007430     05  WKS-RUIDO-R REDEFINES WKS-RUIDO.
007440         10  WKS-RUIDO-ENTERO        PIC S9(5).
007450         10  WKS-RUIDO-CENTAVOS      PIC 9(02).
007500******************************************************************
007600*          CONSTANTES DEL GENERADOR (PARK-MILLER "MINIMO         *
007700*          ESTANDAR"): SEMILLA' = (SEMILLA * 16807) MOD 2147483647*
007800******************************************************************
007900 01  WKS-CONSTANTES-LCG.
008000     05  WKS-MULTIPLICADOR          PIC 9(05) COMP VALUE 16807.
008100     05  WKS-MODULO                 PIC 9(10) COMP VALUE 2147483647.
008500******************************************************************
008600*          SUBSCRIPTOS Y ACUMULADORES DE TRABAJO                 *
008700******************************************************************
008800 01  WKS-CONTADORES.
008900     05  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
009000     05  WKS-DIAS-MENOS-UNO          PIC S9(04) COMP VALUE ZEROES.
009100     05  WKS-SUMA-MEDIA              PIC S9(9)V99  VALUE ZEROES.
009120*                     CERO DE COMPARACION PARA LA GUARDA DE
009140*                     HORIZONTE DE UN SOLO DIA (EVITA DIVIDIR ENTRE 0)
009160 77  WKS-CERO-DIAS               PIC S9(04) COMP VALUE ZEROES.
009200*    -------- TABLA DE MODALIDADES VALIDAS (ESTILO DIA-FIN-MES) --
009300 01  TABLA-MODALIDADES.
009400     02  FILLER        PIC X(08) VALUE 'MEANRAND'.
009500 01  TABLA-MODALIDADES-R REDEFINES TABLA-MODALIDADES.
009600     02  COD-MODALIDAD PIC X(04) OCCURS 2 TIMES
009650                       INDEXED BY WKS-IX-MODO.
009700 LINKAGE SECTION.
009800     COPY CVLINE1.
009900******************************************************************
010000 PROCEDURE DIVISION USING CV-LINKAGE-PRONOS.
010100******************************************************************
010200*               S E C C I O N    P R I N C I P A L               *
010300******************************************************************
010400 000-DESPACHO SECTION.
010500     EVALUATE CVPR-FUNCION
010600         WHEN 'INIC'
010700             PERFORM 010-INICIALIZA-LINEA
010800         WHEN 'AVANDIA'
010900             PERFORM 020-AVANZA-LINEA
011000         WHEN 'SIGDIA'
011100             PERFORM 030-SIGUIENTE-DIA-RAND
011200         WHEN 'MEDBND'
011300             PERFORM 040-MEDIA-BOUNDED
011400         WHEN 'MEDFLX'
011500             PERFORM 050-MEDIA-FLEX
011600         WHEN 'MEDLIN'
011700             PERFORM 060-MEDIA-LINEA
011800         WHEN 'MEDIA'
011900             PERFORM 070-MEDIA-TABLA
012000         WHEN OTHER
012100             DISPLAY '>>> PRONOS1: CODIGO DE FUNCION DESCONOCIDO: '
012200                     CVPR-FUNCION UPON CONSOLE
012300     END-EVALUATE
012400     GOBACK.
012500 000-DESPACHO-E. EXIT.
012600******************************************************************
012700*     INIC - CONSTRUYE LA LINEA DE PRONOSTICO (PASO 1)          *
012800******************************************************************
012900 010-INICIALIZA-LINEA SECTION.
012920     SET WKS-IX-MODO TO 1
012940     SEARCH COD-MODALIDAD
012950        AT END
012960           DISPLAY '>>> PRONOS1: MODALIDAD DESCONOCIDA: '
012970                   CVPR-MODO UPON CONSOLE
012980           GOBACK
012990        WHEN COD-MODALIDAD (WKS-IX-MODO) = CVPR-MODO
013000           CONTINUE
013010     END-SEARCH
013020     MOVE ZEROES TO WKS-SEMILLA-ACTUAL
013100     IF CVPR-MODO = 'MEAN'
013200        MOVE CVPR-PISO        TO WKS-LINEA-ACTUAL
013300                                 WKS-PISO-GUARDADO
013400        MOVE CVPR-TECHO       TO WKS-TECHO-GUARDADO
013500        COMPUTE WKS-DIAS-MENOS-UNO = CVPR-DIAS-HORIZ - 1
013600        IF WKS-DIAS-MENOS-UNO = WKS-CERO-DIAS
013700           MOVE ZEROES        TO WKS-INCREMENTO
013800        ELSE
013900           COMPUTE WKS-INCREMENTO ROUNDED =
014000                  (CVPR-TECHO - CVPR-PISO) / WKS-DIAS-MENOS-UNO
014100        END-IF
014150        DISPLAY 'PRONOS1: RANGO ACOTADO RECIBIDO (PISO/TECHO): '
014160                WKS-ER-PISO '/' WKS-ER-TECHO UPON CONSOLE
014200     ELSE
014300        MOVE CVPR-LINEA-INICIO TO WKS-LINEA-ACTUAL
014400        MOVE CVPR-LINEA-INCR   TO WKS-INCREMENTO
014500        MOVE CVPR-SEMILLA      TO WKS-SEMILLA-ACTUAL
014600     END-IF
014700     MOVE WKS-LINEA-ACTUAL     TO CVPR-LINEA-ACTUAL.
014800 010-INICIALIZA-LINEA-E. EXIT.
014900******************************************************************
015000*     AVANDIA - AVANZA LA LINEA UN DIA, SIN RUIDO (ESTRATEGIA    *
015100*     FLEX CORRIENDO SOBRE UNA CORRIDA EN MODALIDAD MEAN, DONDE  *
015200*     EL VALOR DEL DIA SE LEE DE CVVALOR PERO LA LINEA SIGUE     *
015300*     NECESITANDO AVANZAR PARA QUE MEDLIN TENGA UN "ACTUAL").    *
015400******************************************************************
015500 020-AVANZA-LINEA SECTION.
015600     COMPUTE WKS-LINEA-ACTUAL ROUNDED =
015700             WKS-LINEA-ACTUAL + WKS-INCREMENTO
015800     MOVE WKS-LINEA-ACTUAL     TO CVPR-LINEA-ACTUAL.
015900 020-AVANZA-LINEA-E. EXIT.
016000******************************************************************
016100*     SIGDIA - MODALIDAD RAND: AVANZA LA LINEA Y GENERA EL       *
016200*     VALOR DE MERCADO DEL DIA (PASO 3 DEL PRONOSTICO)           *
016300******************************************************************
016400 030-SIGUIENTE-DIA-RAND SECTION.
016500     PERFORM 020-AVANZA-LINEA
016600     PERFORM 080-GENERA-ALEATORIO
016700     COMPUTE WKS-RUIDO ROUNDED =
016800             CVPR-AMPLITUD * ((2 * WKS-FRACCION-RAND) - 1)
016850     DISPLAY 'PRONOS1: RUIDO DEL DIA (ENTERO/CENTAVOS): '
016860             WKS-RUIDO-ENTERO '/' WKS-RUIDO-CENTAVOS UPON CONSOLE
016900     COMPUTE CVPR-VALOR-DIA ROUNDED =
017000             WKS-LINEA-ACTUAL + WKS-RUIDO.
017100 030-SIGUIENTE-DIA-RAND-E. EXIT.
017200******************************************************************
017300*     MEDBND - BOUNDEDMEAN = TECHO - PISO (NO ES UNA MEDIA REAL, *
017400*     ES LA AMPLITUD DEL RANGO; ASI QUEDA ESPECIFICADO Y ASI SE  *
017500*     IMPLEMENTA, SIN "CORREGIRLO").                             *
017600******************************************************************
017700 040-MEDIA-BOUNDED SECTION.
017800     COMPUTE CVPR-PREDICCION ROUNDED =
017900             WKS-TECHO-GUARDADO - WKS-PISO-GUARDADO.
018000 040-MEDIA-BOUNDED-E. EXIT.
018100******************************************************************
018200*     MEDFLX - FLEXMEAN = PISO + (TECHO - PISO) / 2              *
018300******************************************************************
018400 050-MEDIA-FLEX SECTION.
018500     COMPUTE CVPR-PREDICCION ROUNDED =
018600             WKS-PISO-GUARDADO +
018700             ((WKS-TECHO-GUARDADO - WKS-PISO-GUARDADO) / 2).
018800 050-MEDIA-FLEX-E. EXIT.
018900******************************************************************
019000*     MEDLIN - LINEMEAN(REMAIN) = ACTUAL + INCREMENTO*REMAIN/2   *
019100******************************************************************
019200 060-MEDIA-LINEA SECTION.
019300     COMPUTE CVPR-PREDICCION ROUNDED =
019400             WKS-LINEA-ACTUAL +
019500             ((WKS-INCREMENTO * CVPR-RESTANTES) / 2)
019600     MOVE WKS-LINEA-ACTUAL     TO CVPR-LINEA-ACTUAL.
019700 060-MEDIA-LINEA-E. EXIT.
019800******************************************************************
019900*     MEDIA - MEDIA ARITMETICA DE LA TABLA CVPR-MEDIA-TABLA      *
020000*     (SUMA A PRECISION COMPLETA, REDONDEO SOLO AL DIVIDIR)      *
020100******************************************************************
020200 070-MEDIA-TABLA SECTION.
020300     MOVE ZEROES TO WKS-SUMA-MEDIA
020400     PERFORM 075-SUMA-ITEM-TABLA
020500             VARYING WKS-I FROM 1 BY 1
020550             UNTIL WKS-I > CVPR-MEDIA-CANT
020600     IF CVPR-MEDIA-CANT > 0
020800        COMPUTE CVPR-PREDICCION ROUNDED =
021000                WKS-SUMA-MEDIA / CVPR-MEDIA-CANT
021100     ELSE
021200        MOVE ZEROES TO CVPR-PREDICCION
021300     END-IF.
021400 070-MEDIA-TABLA-E. EXIT.
021420 075-SUMA-ITEM-TABLA SECTION.
021440     ADD CVPR-MEDIA-ITEM (WKS-I) TO WKS-SUMA-MEDIA.
021460 075-SUMA-ITEM-TABLA-E. EXIT.
021500******************************************************************
021600*     GENERA-ALEATORIO - CONGRUENCIAL LINEAL DE PARK Y MILLER:   *
021700*     SEMILLA' = (SEMILLA * 16807) MOD 2147483647; LA FRACCION   *
021800*     [0,1) DEVUELTA ES SEMILLA' / 2147483647.  NO SE GARANTIZA  *
021900*     COMPATIBILIDAD BIT A BIT CON NINGUN OTRO GENERADOR DE LA   *
022000*     INSTITUCION; UNICAMENTE SE EXIGE QUE, PARTIENDO DE LA      *
022100*     MISMA SEMILLA, LA SECUENCIA PRODUCIDA SEA REPRODUCIBLE.    *
022200******************************************************************
022300 080-GENERA-ALEATORIO SECTION.
022400     IF WKS-SEMILLA-ACTUAL = 0
022500        MOVE 1 TO WKS-SEMILLA-ACTUAL
022600     END-IF
022700     COMPUTE WKS-PRODUCTO =
022800             WKS-SEMILLA-ACTUAL * WKS-MULTIPLICADOR
022900     DIVIDE WKS-PRODUCTO BY WKS-MODULO
023000             GIVING WKS-I REMAINDER WKS-RESIDUO
023100     MOVE WKS-RESIDUO          TO WKS-SEMILLA-ACTUAL
023200     COMPUTE WKS-FRACCION-RAND ROUNDED =
023300             WKS-SEMILLA-ACTUAL / WKS-MODULO.
023400 080-GENERA-ALEATORIO-E. EXIT.
