000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    : CVHIST1                                      *
000400*    APLICACION  : CARTERA DE VALORES                           *
000500*    DESCRIPCION : AREA DE ENLACE (CALL/USING) ENTRE EL         *
000600*                : PROGRAMA PRINCIPAL DE VENTA (VENTA1) Y LA    *
000700*                : RUTINA DE CALCULO DE RENDIMIENTO (RENDIM1).  *
000800*                : VENTA1 LLENA LA TABLA DE HISTORIA DIA A DIA  *
000900*                : MIENTRAS PROCESA EL HORIZONTE; AL TERMINAR   *
001000*                : INVOCA A RENDIM1 UNA SOLA VEZ CON LA TABLA   *
001100*                : COMPLETA PARA QUE CALCULE LOS TOTALES DE     *
001200*                : CONTROL Y ESCRIBA EL ARCHIVO CVVTTOT.        *
001300*                                                                *
001400*    HISTORIAL DE CAMBIOS                                       *
001500*    ------------------------------------------------------     *
001600*    FECHA      PROGRAMADOR        SOLICITUD     DESCRIPCION    *
001700*    ---------- ------------------ ------------- -------------  *
001800*    19/05/1993 M.CASTILLO  (MAC)  REQ-05044     VERSION INICIAL*
001900*    11/11/1998 R.DELGADO   (RAD)  REQ-06203     REVISION Y2K - *
002000*               NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD        *
002100*    09/12/2001 E.RAMIREZ   (ERM)  REQ-07715     SE AGREGAN LOS *
002200*               CAMPOS DE SALIDA PARA QUE RENDIM1 DEVUELVA SUS  *
002300*               TOTALES A VENTA1 SIN TENER QUE RELEER CVVTTOT   *
002400*                                                                *
002500******************************************************************
002600 01  CV-LINKAGE-RENDIM.
002700*    -------------------- ENTRADA ---------------------------------
002800     05  CVRD-DIAS-TOTAL             PIC 9(04) COMP.
002900     05  CVRD-SALDO-ORIGINAL         PIC S9(9)V99.
003000     05  CVRD-TABLA-HISTORIA.
003100         10  CVRD-HIST-DIA OCCURS 1 TO 9999 TIMES
003200                 DEPENDING ON CVRD-DIAS-TOTAL
003300                 INDEXED BY CVRD-IX.
003400             15  CVRD-HIST-VALOR     PIC S9(5)V99.
003500             15  CVRD-HIST-VENDIDO   PIC S9(9)V99.
004500*    -------------------- SALIDA -----------------------------------
004600     05  CVRD-TOTAL-VENDIDO          PIC S9(9)V99.
004700     05  CVRD-RENDIMIENTO-TOTAL      PIC S9(9)V99.
004800     05  CVRD-RENDIMIENTO-INGENUO    PIC S9(9)V99.
004900     05  CVRD-SUPERO-INGENUO         PIC X(01).
