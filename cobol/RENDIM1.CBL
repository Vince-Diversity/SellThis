000100******************************************************************
000200* FECHA       : 19/05/1993                                       *
000300* PROGRAMADOR : MARTA CASTILLO (MAC)                             *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVRD1S03, CORRECCION DEL ANTERIOR CVRD1S02       *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RECIBE LA HISTORIA DIA A DIA DE VALOR Y CANTIDAD *
000800*             : VENDIDA DE UNA CORRIDA DE VENTA DE VALORES Y     *
000900*             : CALCULA LOS TOTALES DE CONTROL: RENDIMIENTO      *
001000*             : TOTAL, RENDIMIENTO INGENUO (VENDER TODO AL VALOR *
001100*             : DEL ULTIMO DIA) Y LA BANDERA DE SI LA ESTRATEGIA *
001200*             : DIA A DIA SUPERO O NO AL RENDIMIENTO INGENUO.    *
001300*             : ESCRIBE EL REGISTRO DE TOTALES AL ARCHIVO CVVTTOT*
001400* ARCHIVOS    : CVVTTOT=A                                        *
001500* ACCION (ES) : A=ACTUALIZA                                      *
001600* INSTALADO   : 19/05/1993                                       *
001700* BPM/RATIONAL: 05044                                            *
001800* NOMBRE      : CONTROL DE RENDIMIENTO DE LA CORRIDA             *
001900******************************************************************
002000* HISTORIAL DE CAMBIOS                                           *
002100*----------------------------------------------------------------*
002200* 19/05/1993 MAC REQ-05044 VERSION INICIAL.                      *
002300* 11/11/1998 RAD REQ-06203 REVISION DE FIN DE SIGLO - SE REVISO  *
002400*                TODO EL PROGRAMA EN BUSCA DE CAMPOS DE FECHA    *
002500*                AAMMDD; NO SE ENCONTRARON CAMPOS AFECTADOS.     *
002600* 09/12/2001 ERM REQ-07715 SE AGREGAN LOS CAMPOS DE SALIDA EN    *
002700*                CV-LINKAGE-RENDIM PARA QUE VENTA1 DESPLIEGUE    *
002800*                LOS TOTALES SIN RELEER EL ARCHIVO CVVTTOT.      *
002900* 06/06/2002 ERM REQ-07714 SE QUITA LA VISTA REDEFINIDA DE LA    *
003000*                HISTORIA QUE YA NO SE USABA.                    *
003050* 18/09/2004 JAS REQ-08102 LA BITACORA DE RESUMEN AHORA MUESTRA  *
003060*                EL SALDO ORIGINAL EDITADO, EL RENDIMIENTO       *
003070*                ACUMULADO EN ENTERO/CENTAVOS Y LA ETIQUETA      *
003080*                SI/NO DE SUPERACION EN VEZ DE LA BANDERA CRUDA. *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.     RENDIM1.
003400 AUTHOR.         MARTA CASTILLO.
003500 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - CARTERA DE VALORES.
003600 DATE-WRITTEN.   19/05/1993.
003700 DATE-COMPILED.  19/05/1993.
003800 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CVVTTOT ASSIGN TO CVVTTOT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-CVVTTOT.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                   REGISTRO DE TOTALES DE CONTROL DE LA CORRIDA
005100 FD  CVVTTOT.
005200     COPY CVTOT01.
005300 WORKING-STORAGE SECTION.
005400*                     VARIABLE DE ESTADO DE ARCHIVO
005500 01  FS-CVVTTOT                      PIC 9(02) VALUE ZEROS.
005600*                     VARIABLES RUTINA DE FSE
005700 01  PROGRAMA                        PIC X(08) VALUE 'RENDIM1'.
005800 01  ARCHIVO                         PIC X(08) VALUE SPACES.
005900 01  ACCION                          PIC X(10) VALUE SPACES.
006000 01  LLAVE                           PIC X(32) VALUE SPACES.
006100*                     SUBSCRIPTOS Y ACUMULADORES DE TRABAJO
006200 01  WKS-I                           PIC 9(04) COMP VALUE ZEROS.
006300 01  WKS-ULTIMO-VALOR                PIC S9(5)V99   VALUE ZEROES.
006400 01  WKS-RENDIMIENTO-DIA             PIC S9(9)V99   VALUE ZEROES.
006500 01  WKS-RENDIMIENTO-ACUM            PIC S9(9)V99   VALUE ZEROES.
006510*                     VISTA ALTERNA: DESGLOSA EL RENDIMIENTO ACUMULADO
006520*                     EN ENTERO Y CENTAVOS PARA LA BITACORA DE RESUMEN.
006530 01  WKS-RENDIMIENTO-ACUM-R REDEFINES WKS-RENDIMIENTO-ACUM.
006540     05  WKS-RACUM-ENTERO            PIC S9(9).
006550     05  WKS-RACUM-CENTAVOS          PIC 9(02).
006600*                     CONTADORES ESTADISTICOS
006700 01  WKS-CONTADORES-ESTADISTICAS.
006800     05  WKS-DIAS-PROCESADOS         PIC 9(04) COMP VALUE ZEROS.
006900     05  WKS-REG-ESCRITOS            PIC 9(04) COMP VALUE ZEROS.
006950*                     CERO DE COMPARACION PARA LA GUARDA DE TABLA
006960*                     DE HISTORIA VACIA (CORRIDA SIN DIAS HABILES)
006980 77  WKS-CERO-DIAS               PIC 9(04) COMP VALUE ZEROS.
007000*                     VALORES CONSTANTES PARA COMPARACION
007100 01  WKS-MASCARA                     PIC Z,ZZZ,ZZ9 VALUE ZEROES.
007150*                     TABLA DE ETIQUETAS (ESTILO DIA-FIN-MES)
007160 01  TABLA-ETIQUETAS-SUPERO.
007170     05  FILLER                      PIC X(06) VALUE 'SI NO '.
007180 01  TABLA-ETIQUETAS-SUPERO-R REDEFINES TABLA-ETIQUETAS-SUPERO.
007190     05  ETIQUETA-SUPERO             PIC X(03) OCCURS 2 TIMES.
007200 LINKAGE SECTION.
007300     COPY CVHIST1.
007400******************************************************************
007500 PROCEDURE DIVISION USING CV-LINKAGE-RENDIM.
007600******************************************************************
007700*               S E C C I O N    P R I N C I P A L               *
007800******************************************************************
007900 100-MAIN SECTION.
008000     PERFORM 110-ABRE-TOTALES
008100     PERFORM 200-CALCULA-RENDIMIENTOS
008200     PERFORM 210-CALCULA-INGENUO
008300     PERFORM 220-DETERMINA-SUPERO
008400     PERFORM 240-ESCRIBE-TOTALES
008500     PERFORM 140-RESUMEN
008600     PERFORM 150-CIERRA-TOTALES
008700     GOBACK.
008800 100-MAIN-E. EXIT.
008900*                ----- ABRE ARCHIVO DE SALIDA DE TOTALES -----
009000 110-ABRE-TOTALES SECTION.
009100     OPEN OUTPUT CVVTTOT
009200     IF FS-CVVTTOT NOT = 0
009300        MOVE 'OPEN'     TO ACCION
009400        MOVE SPACES     TO LLAVE
009500        MOVE 'CVVTTOT'  TO ARCHIVO
009600        DISPLAY '>>> RENDIM1: ERROR AL ABRIR CVVTTOT, FS=' FS-CVVTTOT
009700                UPON CONSOLE
009800        MOVE 91 TO RETURN-CODE
009900        GOBACK
010000     END-IF.
010100 110-ABRE-TOTALES-E. EXIT.
010200*                ----- RENDIMIENTO POR DIA Y ACUMULADO -----
010300*          CONTROL DE RENDIMIENTO PASO 1: RENDIMIENTO(I) =
010400*          VALOR(I) * VENDIDO(I), REDONDEADO AL CERRAR CADA DIA
010410*          (NO AL FINAL).
010500 200-CALCULA-RENDIMIENTOS SECTION.
010600     MOVE ZEROES TO WKS-RENDIMIENTO-ACUM
010650     PERFORM 205-ACUMULA-RENDIMIENTO-DIA
010700             VARYING WKS-I FROM 1 BY 1
010800             UNTIL WKS-I > CVRD-DIAS-TOTAL
011400     IF CVRD-DIAS-TOTAL > WKS-CERO-DIAS
011500        MOVE CVRD-HIST-VALOR (CVRD-DIAS-TOTAL) TO WKS-ULTIMO-VALOR
011600     END-IF
011700     MOVE WKS-RENDIMIENTO-ACUM TO CVRD-RENDIMIENTO-TOTAL.
011800 200-CALCULA-RENDIMIENTOS-E. EXIT.
011820 205-ACUMULA-RENDIMIENTO-DIA SECTION.
011840     COMPUTE WKS-RENDIMIENTO-DIA ROUNDED =
011850             CVRD-HIST-VALOR (WKS-I) * CVRD-HIST-VENDIDO (WKS-I)
011860     ADD WKS-RENDIMIENTO-DIA TO WKS-RENDIMIENTO-ACUM
011880     ADD 1 TO WKS-DIAS-PROCESADOS.
011890 205-ACUMULA-RENDIMIENTO-DIA-E. EXIT.
011900*                ----- RENDIMIENTO INGENUO -----
012000*          CONTROL DE RENDIMIENTO PASO 2: RENDIMIENTO INGENUO =
012100*          SALDO ORIGINAL * VALOR DEL ULTIMO DIA, REDONDEADO, SOLO
012150*          COMO BASE DE COMPARACION.
012200 210-CALCULA-INGENUO SECTION.
012300     COMPUTE CVRD-RENDIMIENTO-INGENUO ROUNDED =
012400             CVRD-SALDO-ORIGINAL * WKS-ULTIMO-VALOR.
012500 210-CALCULA-INGENUO-E. EXIT.
012600*                ----- BANDERA DE SUPERACION -----
012700*          CONTROL DE RENDIMIENTO PASO 3: >= SIN TOLERANCIA/EPSILON.
012800 220-DETERMINA-SUPERO SECTION.
012900     IF CVRD-RENDIMIENTO-TOTAL >= CVRD-RENDIMIENTO-INGENUO
013000        MOVE 'Y' TO CVRD-SUPERO-INGENUO
013100     ELSE
013200        MOVE 'N' TO CVRD-SUPERO-INGENUO
013300     END-IF.
013400 220-DETERMINA-SUPERO-E. EXIT.
013500*                ----- ESCRITURA DEL REGISTRO DE TOTALES -----
013600 240-ESCRIBE-TOTALES SECTION.
013700     MOVE CVRD-SALDO-ORIGINAL       TO CVTT-SALDO-ORIGINAL
013800     PERFORM 230-SUMA-VENDIDO
014300     MOVE WKS-RENDIMIENTO-ACUM      TO CVTT-RENDIMIENTO-TOTAL
014400     MOVE CVRD-RENDIMIENTO-INGENUO  TO CVTT-RENDIMIENTO-INGENUO
014500     MOVE CVRD-SUPERO-INGENUO       TO CVTT-SUPERO-INGENUO
014600     WRITE REG-CVTOTALES
014700     IF FS-CVVTTOT = 0
014800        ADD 1 TO WKS-REG-ESCRITOS
014900     ELSE
015000        MOVE 'WRITE'    TO ACCION
015100        MOVE 'CVVTTOT'  TO ARCHIVO
015200        DISPLAY '>>> RENDIM1: ERROR AL ESCRIBIR CVVTTOT, FS='
015300                FS-CVVTTOT UPON CONSOLE
015400        MOVE 91 TO RETURN-CODE
015500     END-IF.
015600 240-ESCRIBE-TOTALES-E. EXIT.
015700*                ----- TOTAL VENDIDO = SUMA DE CVRD-HIST-VENDIDO --
015800 230-SUMA-VENDIDO SECTION.
015900     MOVE ZEROES TO CVTT-TOTAL-VENDIDO
015950     PERFORM 235-ACUMULA-VENDIDO-DIA
016000             VARYING WKS-I FROM 1 BY 1
016100             UNTIL WKS-I > CVRD-DIAS-TOTAL
016400     MOVE CVTT-TOTAL-VENDIDO TO CVRD-TOTAL-VENDIDO.
016500 230-SUMA-VENDIDO-E. EXIT.
016520 235-ACUMULA-VENDIDO-DIA SECTION.
016540     ADD CVRD-HIST-VENDIDO (WKS-I) TO CVTT-TOTAL-VENDIDO.
016560 235-ACUMULA-VENDIDO-DIA-E. EXIT.
016600*                ----- BITACORA DE RESUMEN DE LA CORRIDA -----
016700 140-RESUMEN SECTION.
016800     DISPLAY '****************************************'
016900     MOVE WKS-DIAS-PROCESADOS  TO WKS-MASCARA
017000     DISPLAY 'DIAS PROCESADOS EN BANK:     ' WKS-MASCARA
017100     MOVE WKS-REG-ESCRITOS     TO WKS-MASCARA
017200     DISPLAY 'REGISTROS DE TOTALES ESCRITOS: ' WKS-MASCARA
017210     DISPLAY 'SALDO ORIGINAL (EDITADO):    ' CVTT-R-SALDO-ED
017220     DISPLAY 'RENDIMIENTO ACUM (ENTERO/CENTAVOS): '
017230             WKS-RACUM-ENTERO '/' WKS-RACUM-CENTAVOS
017300     IF CVTT-SI-SUPERO
017310        DISPLAY 'SUPERO AL RENDIMIENTO INGENUO:  '
017320                ETIQUETA-SUPERO (1)
017330     ELSE
017340        DISPLAY 'SUPERO AL RENDIMIENTO INGENUO:  '
017350                ETIQUETA-SUPERO (2)
017360     END-IF
017400     DISPLAY '****************************************'.
017500 140-RESUMEN-E. EXIT.
017600*                ----- CIERRE DEL ARCHIVO DE TOTALES -----
017700 150-CIERRA-TOTALES SECTION.
017800     CLOSE CVVTTOT.
017900 150-CIERRA-TOTALES-E. EXIT.
