000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (ERM)                              *
000400* APLICACION  : CARTERA DE VALORES                               *
000500* PROGRAMA    : CVVT1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE EL PROGRAMA DIARIO DE VENTA DE VALORES     *
000800*             : SOBRE UN HORIZONTE DE DIAS HABILES.  DADO UN     *
000900*             : SALDO INICIAL DE UNIDADES POSEIDAS, UN PRONOS-   *
001000*             : TICO DE VALOR DE MERCADO (ACOTADO O CON LINEA    *
001100*             : MAS RUIDO ALEATORIO) Y UNA ESTRATEGIA DE VENTA   *
001200*             : (BOUNDED O FLEX), CALCULA DIA A DIA CUANTO       *
001300*             : VENDER, REGISTRA EL DETALLE Y AL FINAL INVOCA EL *
001400*             : CONTROL DE RENDIMIENTO CONTRA UNA VENTA INGENUA. *
001500* ARCHIVOS    : CVPARM=C,CVVALOR=C,CVVTADE=A                     *
001600* PROGRAMA(S) : PRONOS1=PRONOSTICO, RENDIM1=RENDIMIENTO          *
001700* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001800* INSTALADO   : 14/03/1989                                       *
001900* BPM/RATIONAL: 04471                                            *
002000* NOMBRE      : VENTA DIARIA DE VALORES                          *
002100******************************************************************
002200* HISTORIAL DE CAMBIOS                                           *
002300*----------------------------------------------------------------*
002400* 14/03/1989 ERM REQ-04471 VERSION INICIAL. ESTRATEGIA BOUNDED   *
002500*                UNICAMENTE, MODALIDAD MEAN UNICAMENTE.          *
002600* 02/09/1991 MAC REQ-04898 SE AGREGA LA MODALIDAD RAND Y LA      *
002700*                LLAMADA A PRONOS1 PARA GENERAR EL VALOR DIARIO. *
002800* 19/05/1993 MAC REQ-05044 SE AGREGA LA ESTRATEGIA FLEX Y LA     *
002900*                LLAMADA A RENDIM1 PARA EL CONTROL DE RENDIMIENTO*
003000*                CONTRA LA VENTA INGENUA DE FIN DE HORIZONTE.    *
003100* 21/01/1994 JAS REQ-05120 LA ESTRATEGIA FLEX AHORA AVANZA LA    *
003200*                LINEA DE PRONOSTICO TAMBIEN CUANDO LA CORRIDA   *
003300*                ES MODALIDAD MEAN (LLAMADA A PRONOS1/AVANDIA).  *
003400* 11/11/1998 RAD REQ-06203 REVISION DE FIN DE SIGLO - SE REVISO  *
003500*                TODO EL PROGRAMA EN BUSCA DE CAMPOS DE FECHA    *
003600*                AAMMDD; NO SE ENCONTRARON CAMPOS AFECTADOS.     *
003700* 09/12/2001 ERM REQ-07715 SE DOCUMENTA LA LONGITUD NATURAL DE   *
003800*                44 BYTES DEL REGISTRO CVVTADE (VER CVDET01).    *
003900* 06/06/2002 ERM REQ-07714 SE AGREGA TABLA DE ESTRATEGIAS        *
004000*                VALIDAS (ESTILO DIA-FIN-MES) Y SUS REDEFINES.   *
004050* 18/09/2004 JAS REQ-08102 SE CORRIGE WKS-PROPORCION Y            *
004060*                WKS-RATIO-VALOR A 2 DECIMALES (REDONDEO         *
004070*                HALF-UP), IGUAL QUE TODOS LOS DEMAS CAMPOS       *
004080*                CALCULADOS DEL PROGRAMA; TENIAN 4 DECIMALES      *
004090*                POR ERROR DE TRANSCRIPCION.                      *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     VENTA1.
004400 AUTHOR.         ERICK RAMIREZ.
004500 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - CARTERA DE VALORES.
004600 DATE-WRITTEN.   14/03/1989.
004700 DATE-COMPILED.  14/03/1989.
004800 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CVPARM  ASSIGN TO CVPARM
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-CVPARM.
005800     SELECT CVVALOR ASSIGN TO CVVALOR
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-CVVALOR.
006100     SELECT CVVTADE ASSIGN TO CVVTADE
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-CVVTADE.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*                   PARAMETROS DE LA CORRIDA (UN SOLO REGISTRO)
006700 FD  CVPARM.
006800     COPY CVPARM1.
006900*                   VALOR DE MERCADO DIARIO (MODALIDAD MEAN)
007000 FD  CVVALOR.
007100     COPY CVVALO1.
007200*                   DETALLE DIARIO DE VENTA (UN REGISTRO POR DIA)
007300 FD  CVVTADE.
007400     COPY CVDET01.
007500 WORKING-STORAGE SECTION.
007600*                     VARIABLES DE ESTADO DE ARCHIVO
007700 01  WKS-FS-STATUS.
007800     05  FS-CVPARM                   PIC 9(02) VALUE ZEROES.
007900     05  FS-CVVALOR                  PIC 9(02) VALUE ZEROES.
008000     05  FS-CVVTADE                  PIC 9(02) VALUE ZEROES.
008010     05  FILLER                      PIC X(02) VALUE SPACES.
008100*                     VARIABLES RUTINA DE FSE / BITACORA
008200 01  PROGRAMA                        PIC X(08) VALUE 'VENTA1'.
008300 01  ARCHIVO                         PIC X(08) VALUE SPACES.
008400 01  ACCION                          PIC X(10) VALUE SPACES.
008500 01  LLAVE                           PIC X(32) VALUE SPACES.
008550*                     MINIMO DE DIAS HABILES EXIGIDO A UNA CORRIDA
008560 77  WKS-DIAS-MINIMO                 PIC 9(04) COMP VALUE 1.
008600*                     BANDERAS DE FIN DE ARCHIVO Y DE MODALIDAD
008700 01  WKS-FLAGS.
008800     05  WKS-FIN-CVVALOR             PIC 9(01) VALUE ZEROES.
008900         88  FIN-CVVALOR                      VALUE 1.
009000     05  WKS-CVVALOR-ABIERTO         PIC 9(01) VALUE ZEROES.
009100         88  CVVALOR-ESTA-ABIERTO             VALUE 1.
009200     05  WKS-ES-BOUNDED              PIC 9(01) VALUE ZEROES.
009300         88  ES-ESTRATEGIA-BOUNDED            VALUE 1.
009400     05  WKS-ES-FLEX                 PIC 9(01) VALUE ZEROES.
009500         88  ES-ESTRATEGIA-FLEX               VALUE 1.
009600     05  WKS-ES-RAND                 PIC 9(01) VALUE ZEROES.
009700         88  ES-MODALIDAD-RAND                VALUE 1.
009800*                     CONTADORES Y SUBSCRIPTOS (TODOS COMP)
009900 01  WKS-CONTADORES.
010000     05  WKS-DIA-ACTUAL              PIC 9(04) COMP VALUE ZEROES.
010100     05  WKS-INTENTOS                PIC S9(04) COMP VALUE ZEROES.
010200     05  WKS-REG-LEIDOS              PIC 9(04) COMP VALUE ZEROES.
010300     05  WKS-REG-ESCRITOS            PIC 9(04) COMP VALUE ZEROES.
010400*                     CAMPOS DE TRABAJO DE LA VENTA DEL DIA
010500 01  WKS-CAMPOS-VENTA.
010600     05  WKS-VALOR-HOY               PIC S9(5)V99  VALUE ZEROES.
010700     05  WKS-PREDICCION              PIC S9(5)V99  VALUE ZEROES.
010800     05  WKS-LINEA-ACTUAL            PIC S9(5)V99  VALUE ZEROES.
010900     05  WKS-FUTURO                  PIC S9(9)V99  VALUE ZEROES.
011000     05  WKS-DENOMINADOR             PIC S9(9)V99  VALUE ZEROES.
011100     05  WKS-PROPORCION              PIC S9V99     VALUE ZEROES.
011200     05  WKS-RATIO-VALOR             PIC S9V99     VALUE ZEROES.
011300     05  WKS-VALOR-PONDERADO         PIC S9(9)V99  VALUE ZEROES.
011400     05  WKS-ORIGINAL                PIC S9(9)V99  VALUE ZEROES.
011500     05  WKS-POSEIDO                 PIC S9(9)V99  VALUE ZEROES.
011600     05  WKS-VENDIDO-HOY             PIC S9(9)V99  VALUE ZEROES.
011610*    VISTA ALTERNA: DESGLOSA LO VENDIDO EN ENTERO Y CENTAVOS PARA
011620*    LA BITACORA DE SEGUIMIENTO DIARIO DE LA VENTA.
011630     05  WKS-VENDIDO-HOY-R REDEFINES WKS-VENDIDO-HOY.
011640         10  WKS-VHOY-ENTERO         PIC S9(9).
011650         10  WKS-VHOY-CENTAVOS       PIC 9(02).
011700     05  WKS-RENDIMIENTO-HOY         PIC S9(9)V99  VALUE ZEROES.
011800*                     MASCARA DE DESPLIEGUE PARA LA BITACORA
011900 01  WKS-MASCARA                     PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012000*                     FECHA DE CORRIDA (TOMADA DEL SISTEMA)
012100 01  WKS-FECHA-CORRIDA               PIC 9(08) VALUE ZEROES.
012200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012300     05  WKS-ANI-CORRIDA             PIC 9(04).
012400     05  WKS-MES-CORRIDA             PIC 9(02).
012500     05  WKS-DIA-CORRIDA             PIC 9(02).
012600******************************************************************
012700*     TABLA DE ESTRATEGIAS VALIDAS (ESTILO DIA-FIN-MES/TABLA-DIAS)*
012800******************************************************************
012900 01  TABLA-ESTRATEGIAS.
013000     05  FILLER                      PIC X(14) VALUE
013100             'BOUNDEDFLEX   '.
013200 01  TABLA-ESTRATEGIAS-R REDEFINES TABLA-ESTRATEGIAS.
013300     05  COD-ESTRATEGIA              PIC X(07) OCCURS 2 TIMES
013400                 INDEXED BY WKS-IX-ESTR.
013500*                     AREA DE ENLACE CON PRONOS1
013600 01  AREA-CALL-PRONOS1.
013700     COPY CVLINE1.
013800*                     AREA DE ENLACE CON RENDIM1
013900 01  AREA-CALL-RENDIM1.
014000     COPY CVHIST1.
014100******************************************************************
014200 PROCEDURE DIVISION.
014300******************************************************************
014400*               S E C C I O N    P R I N C I P A L               *
014500******************************************************************
014600 000-MAIN SECTION.
014700     PERFORM APERTURA-ARCHIVOS
014800     PERFORM LEE-PARAMETROS
014900     PERFORM VALIDA-ESTRATEGIA
015000     PERFORM INICIA-VENTA
015100     PERFORM PROCESA-DIAS
015200             VARYING WKS-DIA-ACTUAL FROM 1 BY 1
015300             UNTIL WKS-DIA-ACTUAL > CVPM-DIAS-HORIZONTE
015400     PERFORM LLAMA-RENDIMIENTO
015500     PERFORM ESTADISTICAS
015600     PERFORM CIERRA-ARCHIVOS
015700     STOP RUN.
015800 000-MAIN-E. EXIT.
015900*                ----- APERTURA DE ARCHIVOS DE LA CORRIDA -----
016000 APERTURA-ARCHIVOS SECTION.
016100     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
016200     OPEN INPUT  CVPARM
016300          OUTPUT CVVTADE
016400     IF FS-CVPARM NOT EQUAL 0
016500        MOVE 'OPEN'     TO ACCION
016600        MOVE SPACES     TO LLAVE
016700        MOVE 'CVPARM'   TO ARCHIVO
016800        DISPLAY '>>> VENTA1: ERROR AL ABRIR CVPARM, FS='
016900                FS-CVPARM UPON CONSOLE
017000        MOVE 91 TO RETURN-CODE
017100        STOP RUN
017200     END-IF
017300     IF FS-CVVTADE NOT EQUAL 0
017400        MOVE 'OPEN'     TO ACCION
017500        MOVE SPACES     TO LLAVE
017600        MOVE 'CVVTADE'  TO ARCHIVO
017700        DISPLAY '>>> VENTA1: ERROR AL ABRIR CVVTADE, FS='
017800                FS-CVVTADE UPON CONSOLE
017900        MOVE 91 TO RETURN-CODE
018000        PERFORM CIERRA-ARCHIVOS
018100        STOP RUN
018200     END-IF.
018300 APERTURA-ARCHIVOS-E. EXIT.
018400*                ----- LECTURA DE LOS PARAMETROS DE LA CORRIDA --
018500 LEE-PARAMETROS SECTION.
018600     READ CVPARM
018700     IF FS-CVPARM NOT EQUAL 0
018800        DISPLAY '>>> VENTA1: ERROR AL LEER CVPARM, FS='
018900                FS-CVPARM UPON CONSOLE
019000        MOVE 91 TO RETURN-CODE
019100        PERFORM CIERRA-ARCHIVOS
019200        STOP RUN
019300     END-IF
019310     IF CVPM-DIAS-HORIZONTE < WKS-DIAS-MINIMO
019320        DISPLAY '>>> VENTA1: DIAS-HORIZONTE MENOR AL MINIMO: '
019330                CVPM-DIAS-HORIZONTE UPON CONSOLE
019340        MOVE 91 TO RETURN-CODE
019350        PERFORM CIERRA-ARCHIVOS
019360        STOP RUN
019370     END-IF
019400     IF CVPM-MODO = 'RAND'
019500        MOVE 1 TO WKS-ES-RAND
019600     ELSE
019700        OPEN INPUT CVVALOR
019800        MOVE 1 TO WKS-CVVALOR-ABIERTO
019900        IF FS-CVVALOR NOT EQUAL 0
020000           MOVE 'OPEN'     TO ACCION
020100           MOVE SPACES     TO LLAVE
020200           MOVE 'CVVALOR'  TO ARCHIVO
020300           DISPLAY '>>> VENTA1: ERROR AL ABRIR CVVALOR, FS='
020400                   FS-CVVALOR UPON CONSOLE
020500           MOVE 91 TO RETURN-CODE
020600           PERFORM CIERRA-ARCHIVOS
020700           STOP RUN
020800        END-IF
020900     END-IF
021000     MOVE CVPM-MODO          TO CVPR-MODO
021100     MOVE CVPM-VALOR-PISO    TO CVPR-PISO
021200     MOVE CVPM-VALOR-TECHO   TO CVPR-TECHO
021300     MOVE CVPM-DIAS-HORIZONTE TO CVPR-DIAS-HORIZ
021400     MOVE CVPM-AMPLITUD      TO CVPR-AMPLITUD
021500     MOVE CVPM-LINEA-INICIO  TO CVPR-LINEA-INICIO
021600     MOVE CVPM-LINEA-INCREMENTO TO CVPR-LINEA-INCR
021700     MOVE CVPM-SEMILLA       TO CVPR-SEMILLA
021800     MOVE 'INIC'             TO CVPR-FUNCION
021900     CALL 'PRONOS1' USING CV-LINKAGE-PRONOS.
022000 LEE-PARAMETROS-E. EXIT.
022100*                ----- VALIDACION DE LA ESTRATEGIA DE VENTA -----
022200 VALIDA-ESTRATEGIA SECTION.
022300     SET WKS-IX-ESTR TO 1
022400     SEARCH COD-ESTRATEGIA
022500        AT END
022600           DISPLAY '>>> VENTA1: ESTRATEGIA DESCONOCIDA: '
022700                   CVPM-ESTRATEGIA UPON CONSOLE
022800           MOVE 91 TO RETURN-CODE
022900           PERFORM CIERRA-ARCHIVOS
023000           STOP RUN
023100        WHEN COD-ESTRATEGIA (WKS-IX-ESTR) = CVPM-ESTRATEGIA
023200           CONTINUE
023300     END-SEARCH
023400     IF CVPM-ESTRATEGIA = 'BOUNDED'
023500        MOVE 1 TO WKS-ES-BOUNDED
023600     ELSE
023700        MOVE 1 TO WKS-ES-FLEX
023800     END-IF.
023900 VALIDA-ESTRATEGIA-E. EXIT.
024000*                ----- INICIALIZACION DE LA VENTA (PASO 1) -----
024100 INICIA-VENTA SECTION.
024200     COMPUTE WKS-INTENTOS = CVPM-DIAS-HORIZONTE - 1
024300     MOVE CVPM-SALDO-INICIAL TO WKS-ORIGINAL WKS-POSEIDO
024400     MOVE CVPM-DIAS-HORIZONTE TO CVRD-DIAS-TOTAL
024500     MOVE CVPM-SALDO-INICIAL  TO CVRD-SALDO-ORIGINAL
024600     IF ES-ESTRATEGIA-BOUNDED
024700        MOVE 'MEDBND'        TO CVPR-FUNCION
024800        CALL 'PRONOS1' USING CV-LINKAGE-PRONOS
024900        MOVE CVPR-PREDICCION TO WKS-PREDICCION
025000     END-IF.
025100 INICIA-VENTA-E. EXIT.
025200******************************************************************
025300*     PROCESA-DIAS - UN CICLO POR CADA DIA DEL HORIZONTE         *
025400*     (VENTA DEL DIA - PASO 3)                                   *
025500******************************************************************
025600 PROCESA-DIAS SECTION.
025700     PERFORM OBTIENE-VALOR-DIA
025800     IF ES-ESTRATEGIA-BOUNDED
025900        PERFORM TASA-BOUNDED
026000     ELSE
026100        PERFORM TASA-FLEX
026200     END-IF
026300     PERFORM REGISTRA-VENTA.
026400 PROCESA-DIAS-E. EXIT.
026500*                ----- VALOR DE MERCADO DEL DIA -----
026600 OBTIENE-VALOR-DIA SECTION.
026700     IF ES-MODALIDAD-RAND
026800        MOVE 'SIGDIA'        TO CVPR-FUNCION
026900        CALL 'PRONOS1' USING CV-LINKAGE-PRONOS
027000        MOVE CVPR-VALOR-DIA  TO WKS-VALOR-HOY
027100        MOVE CVPR-LINEA-ACTUAL TO WKS-LINEA-ACTUAL
027200     ELSE
027300        READ CVVALOR
027400             AT END SET FIN-CVVALOR TO TRUE
027500        END-READ
027600        IF FIN-CVVALOR
027700           DISPLAY '>>> VENTA1: CVVALOR SE QUEDO CORTO EN DIA '
027800                   WKS-DIA-ACTUAL UPON CONSOLE
027900           MOVE 91 TO RETURN-CODE
028000           PERFORM CIERRA-ARCHIVOS
028100           STOP RUN
028200        END-IF
028300        ADD 1 TO WKS-REG-LEIDOS
028320        DISPLAY 'VENTA1: DIA ' CVVL-R-DIA-NO
028340                ' VALOR LEIDO (ENTERO/CENTAVOS): '
028360                CVVL-R-VALOR-ENTERO '/' CVVL-R-VALOR-CENTAVOS
028380                UPON CONSOLE
028400        MOVE CVVL-VALOR-UNIDAD  TO WKS-VALOR-HOY
028500        IF ES-ESTRATEGIA-FLEX
028600           MOVE 'AVANDIA'    TO CVPR-FUNCION
028700           CALL 'PRONOS1' USING CV-LINKAGE-PRONOS
028800           MOVE CVPR-LINEA-ACTUAL TO WKS-LINEA-ACTUAL
028900        END-IF
029000     END-IF.
029100 OBTIENE-VALOR-DIA-E. EXIT.
029200******************************************************************
029300*     TASA-BOUNDED - VENTA DEL DIA, PASO 3A                      *
029400******************************************************************
029500 TASA-BOUNDED SECTION.
029600     COMPUTE WKS-FUTURO = WKS-PREDICCION * WKS-INTENTOS
029700     COMPUTE WKS-DENOMINADOR = WKS-VALOR-HOY + WKS-FUTURO
029800     COMPUTE WKS-PROPORCION ROUNDED =
029900             WKS-VALOR-HOY / WKS-DENOMINADOR
030000     COMPUTE WKS-VENDIDO-HOY ROUNDED =
030100             WKS-PROPORCION * WKS-ORIGINAL.
030200 TASA-BOUNDED-E. EXIT.
030300******************************************************************
030400*     TASA-FLEX - VENTA DEL DIA, PASO 3B                         *
030500******************************************************************
030600 TASA-FLEX SECTION.
030700     MOVE WKS-INTENTOS       TO CVPR-RESTANTES
030800     MOVE 'MEDLIN'           TO CVPR-FUNCION
030900     CALL 'PRONOS1' USING CV-LINKAGE-PRONOS
031000     MOVE CVPR-PREDICCION    TO WKS-PREDICCION
031100     MOVE CVPR-LINEA-ACTUAL  TO WKS-LINEA-ACTUAL
031200     COMPUTE WKS-FUTURO = WKS-PREDICCION * WKS-INTENTOS
031300     COMPUTE WKS-RATIO-VALOR ROUNDED =
031400             (WKS-VALOR-HOY / WKS-LINEA-ACTUAL) **
031500                 CVPM-PARAM-P
031600     COMPUTE WKS-VALOR-PONDERADO ROUNDED =
031700             WKS-VALOR-HOY * WKS-RATIO-VALOR
031800     COMPUTE WKS-DENOMINADOR = WKS-VALOR-PONDERADO + WKS-FUTURO
031900     COMPUTE WKS-PROPORCION ROUNDED =
032000             WKS-VALOR-PONDERADO / WKS-DENOMINADOR
032100     COMPUTE WKS-VENDIDO-HOY ROUNDED =
032200             WKS-PROPORCION * WKS-POSEIDO
032300     SUBTRACT 1 FROM WKS-INTENTOS.
032400 TASA-FLEX-E. EXIT.
032500******************************************************************
032600*     REGISTRA-VENTA - VENTA DEL DIA, PASO 3C                    *
032700******************************************************************
032800 REGISTRA-VENTA SECTION.
032900     SUBTRACT WKS-VENDIDO-HOY FROM WKS-POSEIDO
033000     COMPUTE WKS-RENDIMIENTO-HOY ROUNDED =
033100             WKS-VALOR-HOY * WKS-VENDIDO-HOY
033150     DISPLAY 'VENTA1: DIA ' WKS-DIA-ACTUAL
033160             ' VENDIDO (ENTERO/CENTAVOS): ' WKS-VHOY-ENTERO
033170             '/' WKS-VHOY-CENTAVOS UPON CONSOLE
033200     MOVE WKS-VALOR-HOY      TO CVRD-HIST-VALOR (WKS-DIA-ACTUAL)
033300     MOVE WKS-VENDIDO-HOY    TO CVRD-HIST-VENDIDO (WKS-DIA-ACTUAL)
033400     MOVE WKS-DIA-ACTUAL     TO CVDT-DIA-NO
033500     MOVE WKS-VALOR-HOY      TO CVDT-VALOR-DIA
033600     MOVE WKS-VENDIDO-HOY    TO CVDT-VENDIDO
033700     MOVE WKS-POSEIDO        TO CVDT-SALDO-DESPUES
033800     MOVE WKS-RENDIMIENTO-HOY TO CVDT-RENDIMIENTO-DIA
033900     WRITE REG-CVDETALLE
034000     IF FS-CVVTADE = 0
034100        ADD 1 TO WKS-REG-ESCRITOS
034200     ELSE
034300        MOVE 'WRITE'    TO ACCION
034400        MOVE 'CVVTADE'  TO ARCHIVO
034500        DISPLAY '>>> VENTA1: ERROR AL ESCRIBIR CVVTADE, FS='
034600                FS-CVVTADE UPON CONSOLE
034700        MOVE 91 TO RETURN-CODE
034800        PERFORM CIERRA-ARCHIVOS
034900        STOP RUN
035000     END-IF.
035100 REGISTRA-VENTA-E. EXIT.
035200*                ----- LLAMADA AL CONTROL DE RENDIMIENTO -----
035300 LLAMA-RENDIMIENTO SECTION.
035400     CALL 'RENDIM1' USING CV-LINKAGE-RENDIM.
035500 LLAMA-RENDIMIENTO-E. EXIT.
035600*                ----- BITACORA DE ESTADISTICAS DE LA CORRIDA ---
035700 ESTADISTICAS SECTION.
035800     DISPLAY '****************************************'
035810     DISPLAY 'VENTA1: CORRIDA DEL ' WKS-DIA-CORRIDA '/'
035820             WKS-MES-CORRIDA '/' WKS-ANI-CORRIDA
035900     MOVE WKS-REG-LEIDOS     TO WKS-MASCARA
036000     DISPLAY 'REGISTROS DE CVVALOR LEIDOS:   ' WKS-MASCARA
036100     MOVE WKS-REG-ESCRITOS   TO WKS-MASCARA
036200     DISPLAY 'REGISTROS DE CVVTADE ESCRITOS: ' WKS-MASCARA
036300     DISPLAY 'SALDO ORIGINAL:                ' WKS-ORIGINAL
036400     DISPLAY 'SALDO REMANENTE AL FINAL:       ' WKS-POSEIDO
036500     DISPLAY 'TOTAL VENDIDO (RENDIM1):        ' CVRD-TOTAL-VENDIDO
036600     DISPLAY 'RENDIMIENTO TOTAL (RENDIM1):    '
036700             CVRD-RENDIMIENTO-TOTAL
036800     DISPLAY 'RENDIMIENTO INGENUO (RENDIM1):  '
036900             CVRD-RENDIMIENTO-INGENUO
037000     DISPLAY 'SUPERO EL INGENUO (RENDIM1):    '
037100             CVRD-SUPERO-INGENUO
037200     DISPLAY '****************************************'.
037300 ESTADISTICAS-E. EXIT.
037400*                ----- CIERRE DE ARCHIVOS -----
037500 CIERRA-ARCHIVOS SECTION.
037600     CLOSE CVPARM
037700     IF CVVALOR-ESTA-ABIERTO
037800        CLOSE CVVALOR
037900     END-IF
038000     CLOSE CVVTADE.
038100 CIERRA-ARCHIVOS-E. EXIT.
