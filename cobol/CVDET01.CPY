000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    : CVDET01                                      *
000400*    APLICACION  : CARTERA DE VALORES                           *
000500*    DESCRIPCION : LAYOUT DEL DETALLE DIARIO DE VENTA           *
000600*                : (ARCHIVO CVVTADE).  UN REGISTRO POR DIA      *
000700*                : HABIL PROCESADO, ESCRITO EN ORDEN ASCENDENTE *
000800*                : DE DIA A MEDIDA QUE SE PROCESA.              *
000900*    LONGITUD    : 044 BYTES (VER OBSERVACION MAS ABAJO)        *
001000*                                                                *
001100*    NOTA: LA LONGITUD ORIGINALMENTE SOLICITADA PARA ESTE        *
001200*    REGISTRO ERA DE 40 BYTES, PERO LOS CINCO CAMPOS TAL COMO    *
001300*    FUERON ESPECIFICADOS (9(4) + S9(5)V99 + 3 S9(9)V99) SUMAN   *
001400*    44 BYTES SIN ESPACIO PARA FILLER DE RELLENO.  SE RESPETAN   *
001500*    LAS PICTURE CLAUSES TAL COMO FUERON DEFINIDAS (SON LA       *
001600*    FUENTE DE VERDAD) Y EL REGISTRO SE DEJA EN SU LONGITUD      *
001700*    NATURAL DE 44. VER BPM/RATIONAL REQ-07715.                  *
001800*                                                                *
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    ------------------------------------------------------     *
002100*    FECHA      PROGRAMADOR        SOLICITUD     DESCRIPCION    *
002200*    ---------- ------------------ ------------- -------------  *
002300*    14/03/1989 E.RAMIREZ   (ERM)  REQ-04471     VERSION INICIAL*
002400*    19/05/1993 M.CASTILLO  (MAC)  REQ-05044     SE AGREGA      *
002500*               CVDT-RENDIMIENTO-DIA AL REGISTRO DE DETALLE     *
002600*    11/11/1998 R.DELGADO   (RAD)  REQ-06203     REVISION Y2K - *
002700*               NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD        *
002800*    09/12/2001 E.RAMIREZ   (ERM)  REQ-07715     SE DOCUMENTA   *
002900*               DIFERENCIA ENTRE LONGITUD SOLICITADA (40) Y     *
003000*               LONGITUD NATURAL DE LOS CAMPOS (44). VER NOTA.  *
003300*                                                                *
003400******************************************************************
003500 01  REG-CVDETALLE.
003600*    NUMERO DE DIA (BASE 1)
003700     05  CVDT-DIA-NO                 PIC 9(04).
003800*    VALOR DE MERCADO UTILIZADO ESE DIA
003900     05  CVDT-VALOR-DIA              PIC S9(5)V99.
004000*    CANTIDAD VENDIDA ESE DIA (REDONDEADA HALF-UP, 2 DECIMALES)
004100     05  CVDT-VENDIDO                PIC S9(9)V99.
004200*    SALDO REMANENTE DESPUES DE LA VENTA DE ESE DIA
004300     05  CVDT-SALDO-DESPUES          PIC S9(9)V99.
004400*    PRODUCTO DE LA VENTA DE ESE DIA (VALOR * VENDIDO)
004500     05  CVDT-RENDIMIENTO-DIA        PIC S9(9)V99.
