000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    : CVLINE1                                      *
000400*    APLICACION  : CARTERA DE VALORES                           *
000500*    DESCRIPCION : AREA DE ENLACE (CALL/USING) ENTRE EL         *
000600*                : PROGRAMA PRINCIPAL DE VENTA (VENTA1) Y LA    *
000700*                : RUTINA DE PRONOSTICO DE VALORES (PRONOS1).   *
000800*                : EL LLAMADOR LLENA LOS CAMPOS DE ENTRADA Y    *
000900*                : CVPR-FUNCION ANTES DE CADA CALL; PRONOS1     *
001000*                : DEVUELVE SUS RESULTADOS EN LOS CAMPOS DE     *
001100*                : SALIDA DE ESTA MISMA AREA.                   *
001200*                                                                *
001300*    CODIGOS DE CVPR-FUNCION VALIDOS                            *
001400*    ------------------------------------------------------     *
001500*    INIC     - INICIALIZA LA LINEA DE PRONOSTICO               *
001600*    AVANDIA  - AVANZA LA LINEA UN DIA, SIN RUIDO                *
001700*    SIGDIA   - AVANZA LA LINEA Y GENERA VALOR RAND DEL DIA      *
001800*    MEDBND   - CALCULA LA PREDICCION BOUNDED (TECHO - PISO)    *
001900*    MEDFLX   - CALCULA LA PREDICCION FLEX (PUNTO MEDIO)        *
002000*    MEDLIN   - CALCULA LA PREDICCION DE LINEA (LINEMEAN)       *
002100*    MEDIA    - CALCULA LA MEDIA ARITMETICA DE UNA TABLA         *
002200*                                                                *
002300*    HISTORIAL DE CAMBIOS                                       *
002400*    ------------------------------------------------------     *
002500*    FECHA      PROGRAMADOR        SOLICITUD     DESCRIPCION    *
002600*    ---------- ------------------ ------------- -------------  *
002700*    02/09/1991 M.CASTILLO  (MAC)  REQ-04898     VERSION INICIAL*
002800*    21/01/1994 J.SOLORZANO (JAS)  REQ-05120     SE AGREGA      *
002900*               CODIGO DE FUNCION AVANDIA PARA ESTRATEGIA FLEX  *
003000*               CORRIENDO SOBRE MODALIDAD MEAN                  *
003100*    11/11/1998 R.DELGADO   (RAD)  REQ-06203     REVISION Y2K - *
003200*               NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD        *
003300*    14/02/2003 E.RAMIREZ   (ERM)  REQ-07890     SE AGREGA LA   *
003400*               TABLA DE VALORES PARA LA FUNCION MEDIA          *
003500*                                                                *
003600******************************************************************
003700 01  CV-LINKAGE-PRONOS.
003800*    -------------------- ENTRADA / CONTROL ---------------------
003900     05  CVPR-FUNCION                PIC X(08).
004000     05  CVPR-MODO                   PIC X(04).
004100     05  CVPR-PISO                   PIC S9(5)V99.
004200     05  CVPR-TECHO                  PIC S9(5)V99.
004300     05  CVPR-DIAS-HORIZ             PIC 9(04).
004400     05  CVPR-AMPLITUD               PIC S9(5)V99.
004500     05  CVPR-LINEA-INICIO           PIC S9(5)V99.
004600     05  CVPR-LINEA-INCR             PIC S9(3)V9999.
004700     05  CVPR-SEMILLA                PIC 9(09).
004800     05  CVPR-RESTANTES              PIC 9(04) COMP.
004900*    -------------------- SALIDA ---------------------------------
005000     05  CVPR-LINEA-ACTUAL           PIC S9(5)V99.
005100     05  CVPR-VALOR-DIA              PIC S9(5)V99.
005200     05  CVPR-PREDICCION             PIC S9(5)V99.
005300*    -------------------- TABLA PARA FUNCION MEDIA ----------------
005400     05  CVPR-MEDIA-CANT             PIC 9(04) COMP.
005500     05  CVPR-MEDIA-TABLA.
005600         10  CVPR-MEDIA-VALOR OCCURS 1 TO 9999 TIMES
005700                 DEPENDING ON CVPR-MEDIA-CANT.
005800             15  CVPR-MEDIA-ITEM     PIC S9(5)V99.
