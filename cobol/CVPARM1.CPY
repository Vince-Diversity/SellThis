000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    : CVPARM1                                      *
000400*    APLICACION  : CARTERA DE VALORES                           *
000500*    DESCRIPCION : LAYOUT DEL REGISTRO DE PARAMETROS DE UNA     *
000600*                : CORRIDA DE SIMULACION DE VENTA DE VALORES    *
000700*                : (ARCHIVO CVPARM).  UN REGISTRO POR CORRIDA.  *
000800*    LONGITUD    : 080 BYTES                                    *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    ------------------------------------------------------     *
001200*    FECHA      PROGRAMADOR        SOLICITUD     DESCRIPCION    *
001300*    ---------- ------------------ ------------- -------------  *
001400*    14/03/1989 E.RAMIREZ   (ERM)  REQ-04471     VERSION INICIAL*
001500*    02/09/1991 M.CASTILLO  (MAC)  REQ-04898     SE AGREGA      *
001600*               CVPM-PARAM-P PARA ESTRATEGIA FLEX               *
001700*    21/01/1994 J.SOLORZANO (JAS)  REQ-05120     AJUSTE DE      *
001800*               ANCHO DE CVPM-LINEA-INCREMENTO (4 DECIMALES)    *
001900*    11/11/1998 R.DELGADO   (RAD)  REQ-06203     REVISION Y2K - *
002000*               NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD        *
002400*                                                                *
002500******************************************************************
002600 01  REG-CVPARM.
002700*    MODALIDAD DEL PRONOSTICO: 'MEAN' = LINEA ACOTADA,
002800*                              'RAND' = LINEA MAS RUIDO ALEATORIO
002900     05  CVPM-MODO                   PIC X(04).
003000*    LIMITE INFERIOR DEL RANGO ACOTADO (SOLO MODO MEAN)
003100     05  CVPM-VALOR-PISO             PIC S9(5)V99.
003200*    LIMITE SUPERIOR DEL RANGO ACOTADO (SOLO MODO MEAN)
003300     05  CVPM-VALOR-TECHO            PIC S9(5)V99.
003400*    CANTIDAD DE DIAS HABILES DEL HORIZONTE DE LA CORRIDA
003500     05  CVPM-DIAS-HORIZONTE         PIC 9(04).
003600*    AMPLITUD MAXIMA DEL RUIDO ALEATORIO (SOLO MODO RAND)
003700     05  CVPM-AMPLITUD               PIC S9(5)V99.
003800*    VALOR INICIAL DE LA LINEA DE PRONOSTICO (SOLO MODO RAND)
003900     05  CVPM-LINEA-INICIO           PIC S9(5)V99.
004000*    INCREMENTO DIARIO DE LA LINEA DE PRONOSTICO (SOLO RAND)
004100     05  CVPM-LINEA-INCREMENTO       PIC S9(3)V9999.
004200*    SEMILLA DEL GENERADOR PSEUDOALEATORIO (SOLO MODO RAND)
004300     05  CVPM-SEMILLA                PIC 9(09).
004400*    ESTRATEGIA DE VENTA: 'BOUNDED' O 'FLEX   '
004500     05  CVPM-ESTRATEGIA             PIC X(07).
004600*    EXPONENTE DE RIESGO P (SOLO ESTRATEGIA FLEX)
004700     05  CVPM-PARAM-P                PIC S9(3)V9999.
004800*    SALDO INICIAL DE UNIDADES POSEIDAS AL INICIO DE LA CORRIDA
004900     05  CVPM-SALDO-INICIAL          PIC S9(9)V99.
005000     05  FILLER                      PIC X(03).
