000100******************************************************************
000200*                                                                *
000300*    COPYBOOK    : CVTOT01                                      *
000400*    APLICACION  : CARTERA DE VALORES                           *
000500*    DESCRIPCION : LAYOUT DEL REGISTRO DE TOTALES DE CONTROL    *
000600*                : DE LA CORRIDA (ARCHIVO CVVTTOT).  UN SOLO    *
000700*                : REGISTRO POR CORRIDA, ESCRITO AL FINALIZAR   *
000800*                : EL HORIZONTE DE VENTA.                       *
000900*    LONGITUD    : 060 BYTES                                    *
001000*                                                                *
001100*    HISTORIAL DE CAMBIOS                                       *
001200*    ------------------------------------------------------     *
001300*    FECHA      PROGRAMADOR        SOLICITUD     DESCRIPCION    *
001400*    ---------- ------------------ ------------- -------------  *
001500*    14/03/1989 E.RAMIREZ   (ERM)  REQ-04471     VERSION INICIAL*
001600*    19/05/1993 M.CASTILLO  (MAC)  REQ-05044     SE AGREGA      *
001700*               CVTT-RENDIMIENTO-INGENUO Y BANDERA DE COMPARA-  *
001800*               CION CVTT-SUPERO-INGENUO                        *
001900*    11/11/1998 R.DELGADO   (RAD)  REQ-06203     REVISION Y2K - *
002000*               NO SE ENCONTRARON CAMPOS DE FECHA AAMMDD        *
002100*    06/06/2002 E.RAMIREZ   (ERM)  REQ-07714     SE AGREGA VISTA*
002200*               REDEFINIDA CON EL SALDO ORIGINAL EDITADO PARA   *
002300*               DESPLIEGUE EN BITACORA DE FIN DE CORRIDA        *
002400*                                                                *
002500******************************************************************
002600 01  REG-CVTOTALES.
002700*    SALDO DE UNIDADES POSEIDAS AL INICIO DE LA CORRIDA
002800     05  CVTT-SALDO-ORIGINAL         PIC S9(9)V99.
002900*    SUMA DE LO VENDIDO EN TODOS LOS DIAS DE LA CORRIDA
003000     05  CVTT-TOTAL-VENDIDO          PIC S9(9)V99.
003100*    SUMA DEL RENDIMIENTO DIARIO EN TODOS LOS DIAS
003200     05  CVTT-RENDIMIENTO-TOTAL      PIC S9(9)V99.
003300*    RENDIMIENTO INGENUO: VENDER TODO EL SALDO ORIGINAL AL
003400*    VALOR DEL ULTIMO DIA DEL HORIZONTE
003500     05  CVTT-RENDIMIENTO-INGENUO    PIC S9(9)V99.
003600*    BANDERA: 'Y' SI EL RENDIMIENTO TOTAL SUPERO O IGUALO AL
003700*    RENDIMIENTO INGENUO, 'N' EN CASO CONTRARIO
003800     05  CVTT-SUPERO-INGENUO         PIC X(01).
003900         88  CVTT-SI-SUPERO                  VALUE 'Y'.
004000         88  CVTT-NO-SUPERO                  VALUE 'N'.
004100     05  FILLER                      PIC X(15).
004200*                                                                *
004300*    VISTA ALTERNA: SALDO ORIGINAL EN FORMATO EDITADO, PARA     *
004400*    LA BITACORA DE ESTADISTICAS DE FIN DE CORRIDA.             *
004500 01  REG-CVTOTALES-R REDEFINES REG-CVTOTALES.
004600     05  CVTT-R-SALDO-ED             PIC ZZZZZZZ9.99.
004700     05  FILLER                      PIC X(49).
